000100******************************************************************
000200*    COPY       : REFREC.CPY                                     *
000300*    SISTEMA    : LIMPIMOV - LIMPEZA E AVALIACAO DE IMOVEIS       *
000400*    DESCRICAO  : LAYOUT DAS TABELAS DE REFERENCIA DE DIVISAO     *
000500*                 ADMINISTRATIVA (PROVINCIA / DISTRITO /          *
000600*                 LOGRADOURO), ORDENADAS POR REF-KEY-NAME.        *
000700*                 USADO VIA COPY ... REPLACING ==REF== BY ==PROV==*
000800*                 (OU ==DIST==, ==LOGR==) PARA AS 3 TABELAS.      *
000900*    ANALISTA   : M. QUEIROZ                                     *
001000*    PROGRAMADOR: M. QUEIROZ                                     *
001100*    DATA       : 14/06/1993                                     *
001200*    VRS    DATA         DESCRICAO                               *
001300*    1.0    14/06/1993   IMPLANTACAO                             *
001400*    1.1    21/08/1997   R.SANTANA - GENERALIZADO PARA AS 3       *
001500*                        TABELAS (ANTES SO PROVINCIA) (CH0231)    *
001600******************************************************************
001700 01  REF-REG.
001800     05  REF-KEY-NAME            PIC X(40).
001900     05  REF-FULL-NAME           PIC X(50).
002000     05  FILLER                  PIC X(10).
