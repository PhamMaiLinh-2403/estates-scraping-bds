000100******************************************************************
000200*    COPY       : LSTREC.CPY                                     *
000300*    SISTEMA    : LIMPIMOV - LIMPEZA E AVALIACAO DE IMOVEIS       *
000400*    DESCRICAO  : LAYOUT DO REGISTRO DE ENTRADA - ANUNCIO BRUTO   *
000500*                 (RASPADO DO SITE DE IMOVEIS), 1 REGISTRO POR    *
000600*                 ANUNCIO, TAMANHO FIXO.                          *
000700*    ANALISTA   : M. QUEIROZ                                     *
000800*    PROGRAMADOR: M. QUEIROZ                                     *
000900*    DATA       : 14/06/1993                                     *
001000*    VRS    DATA         DESCRICAO                               *
001100*    1.0    14/06/1993   IMPLANTACAO - LOTE DE LIMPEZA DE         *
001200*                        ANUNCIOS (PROJETO CASA-TERRENO)          *
001300*    1.1    02/02/1996   R.SANTANA - INCLUIDOS LST-LAT/LST-LON    *
001400*                        PARA O NOVO CALCULO DE VT1-VT4  (CH0114) *
001500*    1.2    09/11/1999   V.ARAGAO  - AJUSTE ANO 2000 NO CAMPO DE  *
001600*                        DATA DE PUBLICACAO (LST-PUB-DATE) (Y2K)  *
001700******************************************************************
001800 01  LST-REG.
001900*    ---------------------------------------------------------- *
002000*    IDENTIFICACAO E TEXTO LIVRE DO ANUNCIO                      *
002100*    ---------------------------------------------------------- *
002200     05  LST-ID                  PIC X(12).
002300     05  LST-URL                 PIC X(80).
002400     05  LST-TITLE               PIC X(120).
002500     05  LST-DESC                PIC X(400).
002600*    ---------------------------------------------------------- *
002700*    ENDERECO BRUTO (COMO RASPADO, SEM PADRONIZACAO)             *
002800*    ---------------------------------------------------------- *
002900     05  LST-SHORT-ADDR          PIC X(120).
003000     05  LST-CITY-RAW            PIC X(40).
003100     05  LST-DISTRICT-RAW        PIC X(40).
003200     05  LST-WARD-RAW            PIC X(40).
003300     05  LST-STREET-RAW          PIC X(40).
003400*    ---------------------------------------------------------- *
003500*    DATA DE PUBLICACAO DO ANUNCIO - DD/MM/AAAA                  *
003600*    ---------------------------------------------------------- *
003700     05  LST-PUB-DATE            PIC X(10).
003800*    REDEFINE EM SUBCAMPOS PARA A ROTINA DE CONFERENCIA DE ANO   *
003900     05  LST-PUB-DATE-R  REDEFINES LST-PUB-DATE.
004000         10  LST-PUB-DIA         PIC X(02).
004100         10  FILLER              PIC X(01).
004200         10  LST-PUB-MES         PIC X(02).
004300         10  FILLER              PIC X(01).
004400         10  LST-PUB-ANO         PIC X(04).
004500*    ---------------------------------------------------------- *
004600*    PRECO ANUNCIADO                                             *
004700*    ---------------------------------------------------------- *
004800     05  LST-PRICE-AMT           PIC 9(07)V99.
004900*    VISAO INTEIRA DO VALOR ANUNCIADO, SEM OS CENTAVOS           *
005000     05  LST-PRICE-AMT-R REDEFINES LST-PRICE-AMT.
005100         10  LST-PRICE-AMT-INT   PIC 9(07).
005200         10  LST-PRICE-AMT-DEC   PIC 99.
005300     05  LST-PRICE-UNIT          PIC X(10).
005400*    ---------------------------------------------------------- *
005500*    DIMENSOES DECLARADAS DO IMOVEL / TERRENO                    *
005600*    ---------------------------------------------------------- *
005700     05  LST-AREA-M2             PIC 9(05)V99.
005800     05  LST-WIDTH-M             PIC 9(03)V99.
005900     05  LST-LENGTH-M            PIC 9(03)V99.
006000     05  LST-FLOORS              PIC 9(02).
006100     05  LST-FACADES             PIC 9(01).
006200     05  LST-LANE-W-M            PIC 9(02)V99.
006300     05  LST-DIST-ROAD-M         PIC 9(05)V99.
006400*    ---------------------------------------------------------- *
006500*    CODIGOS DERIVADOS PELA CAMADA DE RASPAGEM (A MONTANTE)      *
006600*    ---------------------------------------------------------- *
006700     05  LST-SHAPE-CODE          PIC 9(02).
006800     05  LST-QUAL-CODE           PIC 9(01).
006900     05  LST-KIND-CODE           PIC 9(01).
007000     05  LST-ONROAD-FLAG         PIC X(01).
007100*    ---------------------------------------------------------- *
007200*    COORDENADAS GEOGRAFICAS (ZERO = DESCONHECIDO)               *
007300*    ---------------------------------------------------------- *
007400     05  LST-LAT                 PIC S9(03)V9(06).
007500     05  LST-LON                 PIC S9(03)V9(06).
007600*    VISAO SEM SINAL PARA A ROTINA DE CONFERENCIA DE ZERO/VAZIO   *
007700     05  LST-LAT-R REDEFINES LST-LAT     PIC 9(09).
008000*    ---------------------------------------------------------- *
008100*    PREENCHIMENTO ATE O TAMANHO FIXO DE REGISTRO (1000 BYTES)   *
008200*    ---------------------------------------------------------- *
008300     05  FILLER                  PIC X(25).
