000100******************************************************************
000200*    COPY       : CLNREC.CPY                                     *
000300*    SISTEMA    : LIMPIMOV - LIMPEZA E AVALIACAO DE IMOVEIS       *
000400*    DESCRICAO  : LAYOUT DO REGISTRO DE SAIDA - ANUNCIO LIMPO,    *
000500*                 PADRONIZADO E AVALIADO, TAMANHO FIXO.           *
000600*    ANALISTA   : M. QUEIROZ                                     *
000700*    PROGRAMADOR: M. QUEIROZ                                     *
000800*    DATA       : 14/06/1993                                     *
000900*    VRS    DATA         DESCRICAO                               *
001000*    1.0    14/06/1993   IMPLANTACAO                             *
001100*    1.1    02/02/1996   R.SANTANA - INCLUIDOS CLN-LAT/CLN-LON    *
001200*                        (CH0114)                                *
001300*    1.2    17/05/2001   V.ARAGAO  - INCLUIDO CLN-LAND-UPRICE E   *
001400*                        CLN-BIZ-ADV PARA O MODULO DE AVALIACAO   *
001500*                        (PROJETO VALOR-M2) (CH0318)              *
001600******************************************************************
001700 01  CLN-REG.
001800*    ---------------------------------------------------------- *
001900*    ENDERECO PADRONIZADO                                        *
002000*    ---------------------------------------------------------- *
002100     05  CLN-PROVINCE            PIC X(50).
002200     05  CLN-DISTRICT            PIC X(50).
002300     05  CLN-WARD                PIC X(50).
002400     05  CLN-STREET              PIC X(50).
002500     05  CLN-DETAIL              PIC X(60).
002600     05  CLN-SOURCE-URL          PIC X(80).
002700     05  CLN-STATUS              PIC X(15).
002800     05  CLN-PUB-DATE            PIC X(10).
002900*    REDEFINE EM SUBCAMPOS PARA ORDENACAO/CONFERENCIA DE ANO     *
003000     05  CLN-PUB-DATE-R  REDEFINES CLN-PUB-DATE.
003100         10  CLN-PUB-DIA         PIC X(02).
003200         10  FILLER              PIC X(01).
003300         10  CLN-PUB-MES         PIC X(02).
003400         10  FILLER              PIC X(01).
003500         10  CLN-PUB-ANO         PIC X(04).
003600*    ---------------------------------------------------------- *
003700*    VALORES E AVALIACAO                                         *
003800*    ---------------------------------------------------------- *
003900     05  CLN-PRICE               PIC 9(13)V99.
004000     05  CLN-EST-PRICE           PIC 9(13)V99.
004100     05  CLN-UNIT-TYPE           PIC X(06).
004200     05  CLN-LAND-UPRICE         PIC 9(11)V99.
004300     05  CLN-BIZ-ADV             PIC X(12).
004400*    ---------------------------------------------------------- *
004500*    CONSTRUCAO                                                  *
004600*    ---------------------------------------------------------- *
004700     05  CLN-FLOORS              PIC 9(02).
004800     05  CLN-FLOOR-AREA          PIC 9(07)V99.
004900     05  CLN-CONSTR-COST         PIC 9(09).
005000     05  CLN-QUALITY             PIC 9V99.
005100*    ---------------------------------------------------------- *
005200*    TERRENO                                                     *
005300*    ---------------------------------------------------------- *
005400     05  CLN-LAND-AREA           PIC 9(05)V99.
005500     05  CLN-WIDTH               PIC 9(03)V99.
005600     05  CLN-LENGTH              PIC 9(03)V99.
005700     05  CLN-FACADES             PIC 9(01).
005800     05  CLN-SHAPE               PIC X(30).
005900     05  CLN-LANE-WIDTH          PIC 9(02)V99.
006000     05  CLN-DIST-ROAD           PIC 9(05)V99.
006100     05  CLN-LAND-USE            PIC X(20).
006200*    ---------------------------------------------------------- *
006300*    COORDENADAS                                                 *
006400*    ---------------------------------------------------------- *
006500     05  CLN-LAT                 PIC S9(03)V9(06).
006600     05  CLN-LON                 PIC S9(03)V9(06).
006700*    ---------------------------------------------------------- *
006800*    PREENCHIMENTO ATE O TAMANHO FIXO DE REGISTRO (600 BYTES)    *
006900*    ---------------------------------------------------------- *
007000     05  FILLER                  PIC X(54).
